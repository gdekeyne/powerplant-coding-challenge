000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    PLNTDSP.                                                  
000120 AUTHOR.        CHIPMAN.                                                  
000130 INSTALLATION.  MERIDIAN POWER AND LIGHT - GENERATION PLANNING.           
000140 DATE-WRITTEN.  06/03/1987.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      MERIDIAN P&L INTERNAL USE ONLY - NOT FOR RELEASE          
000170                OUTSIDE THE GENERATION PLANNING SECTION.                  
000180*                                                                         
000190*****************************************************************         
000200**                                                              *         
000210** PLNTDSP - HOURLY GENERATION DISPATCH PLAN                    *         
000220**                                                              *         
000230** GIVEN THE LOAD FORECAST FOR ONE HOUR AND THE CURRENT FUEL    *         
000240** PRICE SHEET, THIS JOB WORKS OUT HOW MANY MEGAWATT-HOURS EACH *         
000250** UNIT ON THE ROSTER MUST CARRY SO THAT THE FLEET TOTAL        *         
000260** EXACTLY MATCHES THE REQUIRED LOAD.  UNITS ARE LOADED         *         
000270** CHEAPEST FIRST (MERIT ORDER), SUBJECT TO EACH UNIT'S MINIMUM *         
000280** AND MAXIMUM CARRYING CAPACITY.  OUTPUT IS THE DISPATCH PLAN, *         
000290** ONE LINE PER UNIT, IN MERIT ORDER, PLUS A ONE-LINE TOTALS    *         
000300** TRAILER.                                                     *         
000310**                                                              *         
000320*****************************************************************         
000330*                                                                         
000340* CHANGE LOG                                                              
000350*                                                                         
000360* DATE      BY   REQUEST     DESCRIPTION                                  
000370* --------  ---  ----------  ------------------------------------         
000380* 06/03/87  TDC  GP-0231     ORIGINAL PROGRAM.  FUEL-BURNING AND          
000390*                            WIND UNITS ONLY, NO CARBON ADDER.            
000400* 11/17/88  TDC  GP-0304     FIXED PMIN OVERSHOOT ON LOW LOAD             
000410*                            HOURS - ADDED A BACKWARD PASS                
000420*                            (SEE 6000-HANDLE-OVERLOAD).                  
000430* 02/09/90  MSK  GP-0388     STABLE SORT REQUIRED - DISPATCHERS           
000440*                            WERE SEEING WIND UNITS SWAP ORDER            
000450*                            RUN TO RUN.  CHANGED TABLE SORT TO           
000460*                            AN INSERTION SORT (SEE 4500).                
000470* 04/22/91  MSK  GP-0402     WIDENED PMIN/PMAX TO S9(5)V9(1) FOR          
000480*                            THE NEW COMBUSTION TURBINE UNITS.            
000490* 08/14/93  JQP  GP-0455     ADDED CO2 ALLOWANCE PRICE AND THE            
000500*                            OPTIONAL CARBON RATE MULTIPLIER TO           
000510*                            THE MERIT SCORE (SEE 4050).                  
000520* 03/02/96  RMS  GP-0501     RAN AGAINST A 61-UNIT ROSTER AND             
000530*                            BLEW THE 50-ENTRY FLEET TABLE.               
000540*                            ADDED THE OVERFLOW CHECK IN 1200.            
000550* 09/30/98  KAH  GP-0533     YEAR 2000 REVIEW - NO 2-DIGIT YEAR           
000560*                            FIELDS FOUND IN THIS PROGRAM.  NO            
000570*                            WINDOWING REQUIRED.  SIGNED OFF KAH.         
000580* 01/11/99  KAH  GP-0533     Y2K REGRESSION RUN AGAINST THE 1999          
000590*                            AND 2000 TEST DECKS - CLEAN, NO              
000600*                            CHANGES MADE TO THIS MEMBER.                 
000610* 07/19/01  DPL  GP-0570     PLANTS-FILE NOW CARRIES THE WIND             
000620*                            PERCENTAGE PER RUN INSTEAD OF A              
000630*                            HARDCODED CONSTANT - SEE THE PLANT           
000640*                            RECORD LAYOUT AND 4300-SCORE-WIND.           
000650* 05/06/03  DPL  GP-0591     TIGHTENED THE FINAL LOAD-MATCH CHECK         
000660*                            IN 7000 - WAS ALLOWING A ONE MWH             
000670*                            SLOP FACTOR, NOW EXACT PER THE               
000680*                            DISPATCH DESK'S NEW BALANCING RULE.          
000690* 09/12/03  DPL  GP-0604     6100-REDUCE-BACKWARD WAS CODED               
000700*                            AGAINST WS-REDUCED-POWER, A NAME             
000710*                            NEVER ADDED TO WS-DISPATCH-WORK -            
000720*                            CAUGHT ON COMPILE.  RENAMED EVERY            
000730*                            REFERENCE IN 6100 TO WS-REMAINING-           
000740*                            POWER, THE FIELD ACTUALLY CARRIED            
000750*                            IN THE COPYBOOK.  ALSO CORRECTED             
000760*                            THE CASE OF THE LOAD-MISMATCH                
000770*                            MESSAGE TEXT IN 7000 TO MATCH THE            
000780*                            OTHER FATAL MESSAGES (2000/2200/             
000790*                            4000/4100/4200) - WAS SHOUTING IN            
000800*                            ALL CAPS.                                    
000810* 10/02/03  DPL  GP-0605     REWORDED THE 7800 BANNER - IT WAS            
000820*                            REFERRING TO A PLANNING DOCUMENT BY          
000830*                            NAME INSTEAD OF THE SETTLEMENT DESK          
000840*                            REQUEST THAT ACTUALLY DROVE IT.  ALSO        
000850*                            ADDED LINE SEQUENTIAL TO ALL THREE           
000860*                            SELECT CLAUSES - PLAN-FILE IS READ BY        
000870*                            THE SETTLEMENT DESK'S TEXT EDITOR AND        
000880*                            NEEDS REAL LINE BOUNDARIES, NOT FIXED        
000890*                            BLOCKS.                                      
000900* 10/20/03  DPL  GP-0606     DROPPED FILE STATUS OFF ALL THREE            
000910*                            SELECT CLAUSES AND THE WS-FILE-              
000920*                            STATUSES GROUP - NEVER TESTED ANY-           
000930*                            WHERE IN THIS PROGRAM AND THIS SHOP          
000940*                            DOESN'T CARRY FILE STATUS ON ITS             
000950*                            OTHER JOBS EITHER.  AT END STILL             
000960*                            HANDLES END OF PLANTS-FILE.                  
000970*                                                                         
000980 ENVIRONMENT DIVISION.                                                    
000990 CONFIGURATION SECTION.                                                   
001000 SOURCE-COMPUTER.  IBM-370.                                               
001010 OBJECT-COMPUTER.  IBM-370.                                               
001020 SPECIAL-NAMES.                                                           
001030     C01 IS TOP-OF-FORM                                                   
001040     CLASS DISPATCH-ALPHA-CLASS IS 'A' THRU 'Z'                           
001050     UPSI-0 ON  STATUS IS DISPATCH-TRACE-ON                               
001060            OFF STATUS IS DISPATCH-TRACE-OFF.                             
001070 INPUT-OUTPUT SECTION.                                                    
001080 FILE-CONTROL.                                                            
001090* PLNTDSP  JOB 1,NOTIFY=&SYSUID                                           
001100* //***************************************************/                  
001110* //COBRUN    EXEC IGYWCL                                                 
001120* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(PLNTDSP),DISP=SHR                 
001130* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(PLNTDSP),DISP=SHR                   
001140* //***************************************************/                  
001150* // IF RC = 0 THEN                                                       
001160* //***************************************************/                  
001170* //RUN       EXEC PGM=PLNTDSP                                            
001180* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
001190* //CONTROLF  DD DSN=GP.DISPATCH.CONTROL(0),DISP=SHR                      
001200* //PLANTSF   DD DSN=GP.DISPATCH.PLANTS(0),DISP=SHR                       
001210* //PLANFILE  DD DSN=&SYSUID..OUTPUT(PLNTDSP),DISP=SHR                    
001220* //SYSOUT    DD SYSOUT=*,OUTLIM=15000                                    
001230* //CEEDUMP   DD DUMMY                                                    
001240* //SYSUDUMP  DD DUMMY                                                    
001250* //***************************************************/                  
001260* // ENDIF                                                                
001270*                                                                         
001280     SELECT CONTROL-FILE ASSIGN TO CONTROLF                               
001290            ORGANIZATION IS LINE SEQUENTIAL.                      GP-0606 
001300*                                                                         
001310     SELECT PLANTS-FILE  ASSIGN TO PLANTSF                                
001320            ORGANIZATION IS LINE SEQUENTIAL.                      GP-0606 
001330*                                                                         
001340     SELECT PLAN-FILE    ASSIGN TO PLANFILE                               
001350            ORGANIZATION IS LINE SEQUENTIAL.                      GP-0606 
001360 DATA DIVISION.                                                           
001370 FILE SECTION.                                                            
001380*                                                                         
001390* CONTROL-FILE - ONE RECORD PER RUN, THE LOAD FORECAST AND THE            
001400* CURRENT FUEL PRICE SHEET.  FIXED 80-BYTE TEXT, SIGNED FIELDS            
001410* CARRY A LEADING SEPARATE SIGN CHARACTER.                                
001420*                                                                         
001430 FD  CONTROL-FILE                                                         
001440     RECORD CONTAINS 80 CHARACTERS                                        
001450     RECORDING MODE F.                                                    
001460 01  CR-CONTROL-REC.                                                      
001470     05  FILLER                  PIC X(80).                               
001480*                                                                         
001490* PLANTS-FILE - ONE RECORD PER GENERATING UNIT ON THE ROSTER,             
001500* IN THE ORDER THE DISPATCH DESK KEYED THEM.  FIXED 80-BYTE               
001510* TEXT, SAME SIGN CONVENTION AS CONTROL-FILE.                             
001520*                                                                         
001530 FD  PLANTS-FILE                                                          
001540     RECORD CONTAINS 80 CHARACTERS                                        
001550     RECORDING MODE F.                                                    
001560 01  PL-PLANT-REC.                                                        
001570     05  FILLER                  PIC X(80).                               
001580*                                                                         
001590* PLAN-FILE - THE DISPATCH PLAN, ONE 80-BYTE LINE PER UNIT IN             
001600* MERIT ORDER FOLLOWED BY A ONE-LINE TOTALS TRAILER.                      
001610*                                                                         
001620 FD  PLAN-FILE                                                            
001630     RECORD CONTAINS 80 CHARACTERS                                        
001640     RECORDING MODE F.                                                    
001650 01  PO-PLAN-REC.                                                         
001660     05  FILLER                  PIC X(80).                               
001670*                                                                         
001680 WORKING-STORAGE SECTION.                                                 
001690*                                                                         
001700 01  WS-SWITCHES.                                                         
001710     05  WS-PLANTS-EOF-SW            PIC X(01) VALUE 'N'.                 
001720         88  END-OF-PLANTS                      VALUE 'Y'.                
001730     05  FILLER                      PIC X(10) VALUE SPACES.              
001740*                                                                         
001750* WORK COUNTERS, SUBSCRIPT LIMITS AND ACCUMULATORS.  ALL TABLE            
001760* CONTROL FIELDS ARE COMP PER GENERATION PLANNING STANDARDS.              
001770*                                                                         
001780 01  WS-WORK-COUNTERS.                                                    
001790     05  WS-FLEET-COUNT              PIC S9(4) COMP                       
001800                                     VALUE ZERO.                          
001810     05  WS-DISPATCH-COUNT           PIC S9(4) COMP                       
001820                                     VALUE ZERO.                          
001830     05  WS-HOLD-DISPATCH-COUNT      PIC S9(4) COMP                       
001840                                     VALUE ZERO.                          
001850     05  WS-FLEET-MAX                PIC S9(4) COMP                       
001860                                     VALUE +0050.                         
001870     05  FILLER                      PIC X(10) VALUE SPACES.              
001880*                                                                         
001890 77  WS-PLANT-ORDINAL-DISP            PIC 99    VALUE ZERO.               
001900*                                                                         
001910* PARAGRAPH 2900 BUILDS EACH FATAL-ERROR MESSAGE HERE BEFORE              
001920* HANDING OFF TO 3900-ABEND-RUN.                                          
001930*                                                                         
001940 77  WS-ABEND-TEXT                    PIC X(76) VALUE SPACES.             
001950*                                                                         
001960* WS-CONTROL-RAW-AREA HOLDS THE CONTROL-FILE RECORD AFTER IT IS           
001970* READ.  WS-CONTROL-RAW-FIELDS SLICES IT INTO PLAIN TEXT SO A             
001980* BLANK FIELD CAN BE TOLD FROM A NON-NUMERIC ONE BEFORE ANY               
001990* NUMERIC MOVE IS ATTEMPTED.  WS-CONTROL-NUM-FIELDS REDEFINES             
002000* THE SAME BYTES AS SIGNED NUMERIC FOR THE ACTUAL ARITHMETIC.             
002010*                                                                         
002020 01  WS-CONTROL-RAW-AREA.                                                 
002030     05  WS-CONTROL-RAW              PIC X(80).                           
002040*                                                                         
002050 01  WS-CONTROL-RAW-FIELDS REDEFINES WS-CONTROL-RAW-AREA.                 
002060     05  WS-CR-LOAD-RAW              PIC X(07).                           
002070     05  WS-CR-GAS-RAW               PIC X(07).                           
002080     05  WS-CR-KEROSINE-RAW          PIC X(07).                           
002090     05  WS-CR-CO2-RAW               PIC X(07).                           
002100     05  WS-CR-WIND-RAW              PIC X(04).                           
002110     05  WS-CR-CARBON-FLAG-RAW       PIC X(01).                           
002120     05  WS-CR-CARBON-RAW            PIC X(07).                           
002130     05  FILLER                      PIC X(40).                           
002140*                                                                         
002150 01  WS-CONTROL-NUM-FIELDS REDEFINES WS-CONTROL-RAW-AREA.                 
002160     05  WS-CR-LOAD-NUM              PIC S9(5)V9(1)                       
002170                                     SIGN LEADING SEPARATE.               
002180     05  WS-CR-GAS-NUM               PIC S9(4)V9(2)                       
002190                                     SIGN LEADING SEPARATE.               
002200     05  WS-CR-KEROSINE-NUM          PIC S9(4)V9(2)                       
002210                                     SIGN LEADING SEPARATE.               
002220     05  WS-CR-CO2-NUM               PIC S9(4)V9(2)                       
002230                                     SIGN LEADING SEPARATE.               
002240     05  WS-CR-WIND-NUM              PIC 9(3)V9(1).                       
002250     05  WS-CR-CARBON-FLAG-NUM       PIC X(01).                           
002260         88  WS-CARBON-RATE-SUPPLIED           VALUE 'Y'.                 
002270     05  WS-CR-CARBON-NUM            PIC S9(2)V9(4)                       
002280                                     SIGN LEADING SEPARATE.               
002290     05  FILLER                      PIC X(40).                           
002300*                                                                         
002310* WS-PLANT-RAW-AREA / -FIELDS WORK THE SAME WAY FOR EACH                  
002320* PLANTS-FILE RECORD AS IT IS READ INTO THE FLEET TABLE.                  
002330*                                                                         
002340 01  WS-PLANT-RAW-AREA.                                                   
002350     05  WS-PLANT-RAW                PIC X(80).                           
002360*                                                                         
002370 01  WS-PLANT-RAW-FIELDS REDEFINES WS-PLANT-RAW-AREA.                     
002380     05  WS-PL-NAME-RAW              PIC X(30).                           
002390     05  WS-PL-TYPE-RAW              PIC X(12).                           
002400     05  WS-PL-EFF-RAW               PIC X(05).                           
002410     05  WS-PL-PMIN-RAW              PIC X(07).                           
002420     05  WS-PL-PMAX-RAW              PIC X(07).                           
002430     05  FILLER                      PIC X(19).                           
002440*                                                                         
002450 01  WS-PLANT-NUM-FIELDS REDEFINES WS-PLANT-RAW-AREA.                     
002460     05  WS-PL-NAME-NUM              PIC X(30).                           
002470     05  WS-PL-TYPE-NUM              PIC X(12).                           
002480     05  WS-PL-EFF-NUM               PIC 9(1)V9(4).                       
002490     05  WS-PL-PMIN-NUM              PIC S9(5)V9(1)                       
002500                                     SIGN LEADING SEPARATE.               
002510     05  WS-PL-PMAX-NUM              PIC S9(5)V9(1)                       
002520                                     SIGN LEADING SEPARATE.               
002530     05  FILLER                      PIC X(19).                           
002540*                                                                         
002550* CONTROL-RECORD VALUES, COPIED OUT OF WS-CONTROL-NUM-FIELDS              
002560* ONCE VALIDATION HAS PASSED.  THESE DRIVE THE MERIT-ORDER AND            
002570* DISPATCH ARITHMETIC FOR THE WHOLE RUN.                                  
002580*                                                                         
002590 01  WS-CONTROL-WORK.                                                     
002600     05  WS-REQUIRED-LOAD            PIC S9(5)V9(1)                       
002610                                     VALUE ZERO.                          
002620     05  WS-GAS-PRICE                PIC S9(4)V9(2)                       
002630                                     VALUE ZERO.                          
002640     05  WS-KEROSINE-PRICE           PIC S9(4)V9(2)                       
002650                                     VALUE ZERO.                          
002660     05  WS-CO2-PRICE                PIC S9(4)V9(2)                       
002670                                     VALUE ZERO.                          
002680     05  WS-WIND-PCT                 PIC 9(3)V9(1)                        
002690                                     VALUE ZERO.                          
002700     05  WS-CARBON-RATE-FLAG         PIC X(01) VALUE 'N'.                 
002710         88  WS-CARBON-SUPPLIED                 VALUE 'Y'.                
002720     05  WS-CARBON-RATE              PIC S9(2)V9(4)                       
002730                                     VALUE ZERO.                          
002740     05  WS-CARBON-FACTOR            PIC S9(6)V9(6)                       
002750                                     VALUE ZERO.                          
002760     05  FILLER                      PIC X(08) VALUE SPACES.              
002770*                                                                         
002780* RUNNING DISPATCH VALUES - THE REMAINING LOAD, THE OVERLOAD              
002790* CARRY-FORWARD, AND THE WORKING POWER FIGURE FOR WHICHEVER               
002800* UNIT IS CURRENTLY BEING SIZED.                                          
002810*                                                                         
002820 01  WS-DISPATCH-WORK.                                                    
002830     05  WS-CURRENT-LOAD             PIC S9(5)V9(1)                       
002840                                     VALUE ZERO.                          
002850     05  WS-REMAINING                PIC S9(5)V9(1)                       
002860                                     VALUE ZERO.                          
002870     05  WS-OVERLOAD                 PIC S9(5)V9(1)                       
002880                                     VALUE ZERO.                          
002890     05  WS-PLANT-POWER              PIC S9(5)V9(1)                       
002900                                     VALUE ZERO.                          
002910     05  WS-REMAINING-POWER          PIC S9(6)V9(1)                       
002920                                     VALUE ZERO.                          
002930     05  FILLER                      PIC X(08) VALUE SPACES.              
002940*                                                                         
002950 77  WS-GOT-LOAD-EDIT                PIC ZZZZ9.9-.                        
002960 77  WS-WANT-LOAD-EDIT               PIC ZZZZ9.9-.                        
002970*                                                                         
002980* FLEET TABLE - ONE ENTRY PER PLANTS-FILE RECORD, LOADED IN               
002990* FILE ORDER AND THEN RESEQUENCED IN PLACE INTO MERIT ORDER BY            
003000* 4500-SORT-FLEET-TABLE.  IDX-FLEET WALKS THE TABLE; IDX-HOLD             
003010* IS THE SECOND INDEX THE INSERTION SORT NEEDS.                           
003020*                                                                         
003030 01  WS-FLEET-TABLE.                                                      
003040     05  WS-FLEET-ENTRY OCCURS 1 TO 0050 TIMES                            
003050                 DEPENDING ON WS-FLEET-COUNT                              
003060                 INDEXED BY IDX-FLEET IDX-HOLD.                           
003070         10  FT-PLANT-NAME           PIC X(30).                           
003080         10  FT-PLANT-TYPE           PIC X(12).                           
003090         10  FT-EFFICIENCY           PIC 9(1)V9(4).                       
003100         10  FT-PMIN                 PIC S9(5)V9(1).              GP-0402 
003110         10  FT-PMAX                 PIC S9(5)V9(1).              GP-0402 
003120         10  FT-MERIT-SCORE          PIC S9(7)V9(4).                      
003130         10  FT-EFFECTIVE-MAXP       PIC S9(5)V9(1).                      
003140         10  FILLER                  PIC X(05).                           
003150*                                                                         
003160* INSERTION-SORT HOLD AREA - ONE ROW LIFTED OUT OF THE FLEET              
003170* TABLE WHILE 4550-SHIFT-DOWN OPENS UP ITS NEW SLOT.                      
003180*                                                                         
003190 01  WS-SORT-HOLD-ROW.                                                    
003200     05  WS-HOLD-NAME                PIC X(30).                           
003210     05  WS-HOLD-TYPE                PIC X(12).                           
003220     05  WS-HOLD-EFF                 PIC 9(1)V9(4).                       
003230     05  WS-HOLD-PMIN                PIC S9(5)V9(1).                      
003240     05  WS-HOLD-PMAX                PIC S9(5)V9(1).                      
003250     05  WS-HOLD-SCORE               PIC S9(7)V9(4).                      
003260     05  WS-HOLD-MAXP                PIC S9(5)V9(1).                      
003270     05  FILLER                      PIC X(05).                           
003280*                                                                         
003290* DISPATCH BUILD TABLE - THE PLANTS COMMITTED SO FAR, IN THE              
003300* ORDER THEY WERE COMMITTED (MERIT ORDER).  6000-HANDLE-                  
003310* OVERLOAD MUTATES DT-POWER IN PLACE ON A BACKWARD PASS AND               
003320* NEVER REORDERS THE TABLE, SO THE ORIGINAL ORDER IS ALWAYS               
003330* PRESERVED.                                                              
003340*                                                                         
003350 01  WS-DISPATCH-TABLE.                                                   
003360     05  WS-DISPATCH-ENTRY OCCURS 1 TO 0050 TIMES                         
003370                 DEPENDING ON WS-DISPATCH-COUNT                           
003380                 INDEXED BY IDX-DISP.                                     
003390         10  DT-PLANT-NAME           PIC X(30).                           
003400         10  DT-POWER                PIC S9(5)V9(1).                      
003410         10  DT-PMIN                 PIC S9(5)V9(1).                      
003420         10  FILLER                  PIC X(13).                           
003430*                                                                         
003440* HOLD COPY OF THE DISPATCH TABLE, TAKEN BEFORE A BACKWARD                
003450* REDISTRIBUTION PASS.  IF THE PASS CANNOT FULLY ABSORB THE               
003460* OVERLOAD, 6000-HANDLE-OVERLOAD RESTORES FROM THIS COPY AND              
003470* THE NEW PLANT IS COMMITTED AT ZERO INSTEAD.                             
003480*                                                                         
003490 01  WS-HOLD-DISPATCH-TABLE.                                              
003500     05  WS-HOLD-DISPATCH-ENTRY OCCURS 1 TO 0050 TIMES                    
003510                 DEPENDING ON WS-HOLD-DISPATCH-COUNT                      
003520                 INDEXED BY IDX-HDISP.                                    
003530         10  HT-PLANT-NAME           PIC X(30).                           
003540         10  HT-POWER                PIC S9(5)V9(1).                      
003550         10  HT-PMIN                 PIC S9(5)V9(1).                      
003560         10  FILLER                  PIC X(13).                           
003570*                                                                         
003580* WS-PLAN-OUT-AREA IS BUILT ONE UNIT AT A TIME AND WRITTEN TO             
003590* PLAN-FILE.  POWER-OUT KEEPS THE SAME PICTURE AS THE FLEET               
003600* AND DISPATCH TABLES SO THE PLAN FILE CAN BE READ BACK IN BY             
003610* A DOWNSTREAM SETTLEMENT JOB WITHOUT RE-EDITING.                         
003620*                                                                         
003630 01  WS-PLAN-OUT-AREA.                                                    
003640     05  WS-PLAN-OUT-NAME            PIC X(30).                           
003650     05  WS-PLAN-OUT-POWER           PIC S9(5)V9(1)                       
003660                                     SIGN LEADING SEPARATE.               
003670     05  FILLER                      PIC X(43).                           
003680*                                                                         
003690* ONE-LINE TOTALS TRAILER, BUILT THE SAME WAY TOPACCTS BUILDS             
003700* ITS REPORT HEADERS - A LITERAL GROUP REDEFINED AS A FLAT                
003710* PIC X(80) LINE READY FOR THE WRITE STATEMENT.                           
003720*                                                                         
003730 01  WS-TRAILER-LINE-AREA.                                                
003740     05  FILLER                      PIC X(22)                            
003750               VALUE 'TOTAL MWH DISPATCHED:'.                             
003760     05  WS-TRAILER-TOTAL-OUT        PIC ZZZZ9.9.                         
003770     05  FILLER                      PIC X(51) VALUE SPACES.              
003780*                                                                         
003790 01  FILLER REDEFINES WS-TRAILER-LINE-AREA.                               
003800     05  WS-TRAILER-LINE             PIC X(80).                           
003810*                                                                         
003820* FATAL-MESSAGE TEXT LITERALS - HELD HERE RATHER THAN AS                  
003830* IN-LINE LITERALS SO 2000/2200/4000/7000 ALL BUILD MESSAGES              
003840* THE SAME WAY.                                                           
003850*                                                                         
003860 01  WS-MESSAGE-WORK.                                                     
003870     05  WS-MSG-PLACE-CONTROL        PIC X(15)                            
003880                                VALUE 'CONTROL RECORD'.                   
003890     05  WS-MSG-PLACE-PLANT          PIC X(20) VALUE SPACES.              
003900     05  FILLER                      PIC X(10) VALUE SPACES.              
003910*                                                                         
003920*****************************************************************         
003930**                    PROCEDURE DIVISION                        *         
003940*****************************************************************         
003950*                                                                         
003960 PROCEDURE DIVISION.                                                      
003970*                                                                         
003980 1000-PRIMARY.                                                            
003990     OPEN INPUT  CONTROL-FILE                                             
004000     OPEN INPUT  PLANTS-FILE                                              
004010     OPEN OUTPUT PLAN-FILE                                                
004020     PERFORM 1100-READ-CONTROL-RECORD THRU 1100-EXIT                      
004030     PERFORM 2000-VALIDATE-CONTROL-REC THRU 2000-EXIT                     
004040     PERFORM 1200-LOAD-FLEET-TABLE THRU 1200-EXIT                         
004050             UNTIL END-OF-PLANTS                                          
004060     PERFORM 4050-COMPUTE-CARBON-FACTOR THRU 4050-EXIT                    
004070     PERFORM 4000-BUILD-MERIT-ORDER THRU 4000-EXIT                        
004080             VARYING IDX-FLEET FROM 1 BY 1                                
004090             UNTIL IDX-FLEET > WS-FLEET-COUNT                             
004100     PERFORM 4500-SORT-FLEET-TABLE THRU 4500-EXIT                         
004110             VARYING IDX-FLEET FROM 2 BY 1                                
004120             UNTIL IDX-FLEET > WS-FLEET-COUNT                             
004130     PERFORM 5000-DISPATCH-LOAD THRU 5000-EXIT                            
004140             VARYING IDX-FLEET FROM 1 BY 1                                
004150             UNTIL IDX-FLEET > WS-FLEET-COUNT                             
004160     PERFORM 7000-FINALIZE-AND-WRITE THRU 7000-EXIT                       
004170     CLOSE CONTROL-FILE                                                   
004180     CLOSE PLANTS-FILE                                                    
004190     CLOSE PLAN-FILE                                                      
004200     STOP RUN.                                                            
004210*                                                                         
004220* ---------------------------------------------------------               
004230* 1100 - READ THE ONE CONTROL RECORD.  AN EMPTY CONTROL-FILE              
004240* IS A FATAL SETUP ERROR - THERE IS NOTHING TO DISPATCH.                  
004250* ---------------------------------------------------------               
004260 1100-READ-CONTROL-RECORD.                                                
004270     READ CONTROL-FILE                                                    
004280         AT END                                                           
004290             MOVE 'CONTROL-FILE CONTAINS NO RECORD'                       
004300                                     TO WS-ABEND-TEXT                     
004310             PERFORM 3900-ABEND-RUN THRU 3900-EXIT                        
004320     END-READ                                                             
004330     MOVE CR-CONTROL-REC TO WS-CONTROL-RAW-AREA.                          
004340 1100-EXIT.                                                               
004350     EXIT.                                                                
004360*                                                                         
004370* ---------------------------------------------------------               
004380* 1200 - LOAD ONE PLANTS-FILE RECORD INTO THE FLEET TABLE                 
004390* AND VALIDATE IT ON THE WAY IN.  GP-0501 (03/02/96) ADDED                
004400* THE OVERFLOW CHECK BELOW.                                               
004410* ---------------------------------------------------------               
004420 1200-LOAD-FLEET-TABLE.                                                   
004430     READ PLANTS-FILE                                                     
004440         AT END                                                           
004450             SET END-OF-PLANTS TO TRUE                                    
004460             GO TO 1200-EXIT                                              
004470     END-READ                                                             
004480     IF WS-FLEET-COUNT NOT LESS THAN WS-FLEET-MAX                 GP-0501 
004490         MOVE 'FLEET TABLE FULL - OVER 50 UNITS ON ROSTER'                
004500                                     TO WS-ABEND-TEXT                     
004510         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
004520     END-IF                                                               
004530     ADD 1 TO WS-FLEET-COUNT                                              
004540     ADD 1 TO WS-PLANT-ORDINAL-DISP                                       
004550     SET IDX-FLEET TO WS-FLEET-COUNT                                      
004560     MOVE PL-PLANT-REC TO WS-PLANT-RAW-AREA                               
004570     PERFORM 2200-VALIDATE-FLEET-REC THRU 2200-EXIT                       
004580     MOVE WS-PL-NAME-NUM TO FT-PLANT-NAME (IDX-FLEET)                     
004590     MOVE WS-PL-TYPE-NUM TO FT-PLANT-TYPE (IDX-FLEET)                     
004600     MOVE WS-PL-EFF-NUM  TO FT-EFFICIENCY (IDX-FLEET)                     
004610     MOVE WS-PL-PMIN-NUM TO FT-PMIN (IDX-FLEET)                           
004620     MOVE WS-PL-PMAX-NUM TO FT-PMAX (IDX-FLEET).                          
004630 1200-EXIT.                                                               
004640     EXIT.                                                                
004650*                                                                         
004660* ---------------------------------------------------------               
004670* 2000 - VALIDATE THE CONTROL RECORD.  LOAD AND ALL FOUR                  
004680* FUEL FIGURES (GAS, KEROSINE, CO2, WIND) MUST BE PRESENT AND             
004690* NUMERIC.  THE CARBON RATE IS ONLY CHECKED WHEN THE FLAG                 
004700* SAYS ONE WAS SUPPLIED.                                                  
004710* ---------------------------------------------------------               
004720 2000-VALIDATE-CONTROL-REC.                                               
004730     IF WS-CR-LOAD-RAW = SPACES                                           
004740         STRING 'Key required-load missing from '                         
004750             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
004760             INTO WS-ABEND-TEXT                                           
004770         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
004780     END-IF                                                               
004790     IF WS-CR-LOAD-NUM NOT NUMERIC                                        
004800         STRING 'Key required-load in '                                   
004810             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
004820             ' has wrong type' DELIMITED BY SIZE                          
004830             INTO WS-ABEND-TEXT                                           
004840         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
004850     END-IF                                                               
004860     IF WS-CR-GAS-RAW = SPACES                                            
004870         STRING 'Key gas-price missing from '                             
004880             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
004890             INTO WS-ABEND-TEXT                                           
004900         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
004910     END-IF                                                               
004920     IF WS-CR-GAS-NUM NOT NUMERIC                                         
004930         STRING 'Key gas-price in '                                       
004940             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
004950             ' has wrong type' DELIMITED BY SIZE                          
004960             INTO WS-ABEND-TEXT                                           
004970         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
004980     END-IF                                                               
004990     IF WS-CR-KEROSINE-RAW = SPACES                                       
005000         STRING 'Key kerosine-price missing from '                        
005010             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005020             INTO WS-ABEND-TEXT                                           
005030         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005040     END-IF                                                               
005050     IF WS-CR-KEROSINE-NUM NOT NUMERIC                                    
005060         STRING 'Key kerosine-price in '                                  
005070             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005080             ' has wrong type' DELIMITED BY SIZE                          
005090             INTO WS-ABEND-TEXT                                           
005100         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005110     END-IF                                                               
005120     IF WS-CR-CO2-RAW = SPACES                                            
005130         STRING 'Key co2-price missing from '                             
005140             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005150             INTO WS-ABEND-TEXT                                           
005160         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005170     END-IF                                                               
005180     IF WS-CR-CO2-NUM NOT NUMERIC                                         
005190         STRING 'Key co2-price in '                                       
005200             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005210             ' has wrong type' DELIMITED BY SIZE                          
005220             INTO WS-ABEND-TEXT                                           
005230         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005240     END-IF                                                               
005250     IF WS-CR-WIND-RAW = SPACES                                           
005260         STRING 'Key wind-pct missing from '                              
005270             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005280             INTO WS-ABEND-TEXT                                           
005290         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005300     END-IF                                                               
005310     IF WS-CR-WIND-NUM NOT NUMERIC                                        
005320         STRING 'Key wind-pct in '                                        
005330             WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                       
005340             ' has wrong type' DELIMITED BY SIZE                          
005350             INTO WS-ABEND-TEXT                                           
005360         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005370     END-IF                                                               
005380     IF WS-CR-CARBON-FLAG-RAW = 'Y'                                       
005390         IF WS-CR-CARBON-RAW = SPACES                                     
005400             STRING 'Key carbon-rate missing from '                       
005410                 WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                   
005420                 INTO WS-ABEND-TEXT                                       
005430             PERFORM 3900-ABEND-RUN THRU 3900-EXIT                        
005440         END-IF                                                           
005450         IF WS-CR-CARBON-NUM NOT NUMERIC                                  
005460             STRING 'Key carbon-rate in '                                 
005470                 WS-MSG-PLACE-CONTROL DELIMITED BY SIZE                   
005480                 ' has wrong type' DELIMITED BY SIZE                      
005490                 INTO WS-ABEND-TEXT                                       
005500             PERFORM 3900-ABEND-RUN THRU 3900-EXIT                        
005510         END-IF                                                           
005520     END-IF                                                               
005530     MOVE WS-CR-LOAD-NUM     TO WS-REQUIRED-LOAD                          
005540     MOVE WS-CR-GAS-NUM      TO WS-GAS-PRICE                              
005550     MOVE WS-CR-KEROSINE-NUM TO WS-KEROSINE-PRICE                         
005560     MOVE WS-CR-CO2-NUM      TO WS-CO2-PRICE                              
005570     MOVE WS-CR-WIND-NUM     TO WS-WIND-PCT                               
005580     MOVE WS-CR-CARBON-FLAG-NUM TO WS-CARBON-RATE-FLAG                    
005590     MOVE WS-CR-CARBON-NUM   TO WS-CARBON-RATE.                           
005600 2000-EXIT.                                                               
005610     EXIT.                                                                
005620*                                                                         
005630* ---------------------------------------------------------               
005640* 2200 - VALIDATE ONE PLANTS-FILE RECORD.  WS-PLANT-ORDINAL-              
005650* DISP IS THE 1-BASED POSITION OF THIS RECORD IN THE FILE,                
005660* USED IN THE ERROR TEXT AS 'POWER PLANT NUMBER N'.                       
005670* ---------------------------------------------------------               
005680 2200-VALIDATE-FLEET-REC.                                                 
005690     MOVE SPACES TO WS-MSG-PLACE-PLANT                                    
005700     STRING 'power plant number ' DELIMITED BY SIZE                       
005710         WS-PLANT-ORDINAL-DISP DELIMITED BY SIZE                          
005720         INTO WS-MSG-PLACE-PLANT                                          
005730     IF WS-PL-NAME-RAW = SPACES                                           
005740         STRING 'Key name missing from '                                  
005750             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
005760             INTO WS-ABEND-TEXT                                           
005770         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005780     END-IF                                                               
005790     IF WS-PL-TYPE-RAW = SPACES                                           
005800         STRING 'Key type missing from '                                  
005810             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
005820             INTO WS-ABEND-TEXT                                           
005830         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005840     END-IF                                                               
005850     IF WS-PL-EFF-RAW = SPACES                                            
005860         STRING 'Key efficiency missing from '                            
005870             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
005880             INTO WS-ABEND-TEXT                                           
005890         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005900     END-IF                                                               
005910     IF WS-PL-EFF-NUM NOT NUMERIC                                         
005920         STRING 'Key efficiency in '                                      
005930             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
005940             ' has wrong type' DELIMITED BY SIZE                          
005950             INTO WS-ABEND-TEXT                                           
005960         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
005970     END-IF                                                               
005980     IF WS-PL-PMIN-RAW = SPACES                                           
005990         STRING 'Key pmin missing from '                                  
006000             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
006010             INTO WS-ABEND-TEXT                                           
006020         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
006030     END-IF                                                               
006040     IF WS-PL-PMIN-NUM NOT NUMERIC                                        
006050         STRING 'Key pmin in '                                            
006060             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
006070             ' has wrong type' DELIMITED BY SIZE                          
006080             INTO WS-ABEND-TEXT                                           
006090         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
006100     END-IF                                                               
006110     IF WS-PL-PMAX-RAW = SPACES                                           
006120         STRING 'Key pmax missing from '                                  
006130             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
006140             INTO WS-ABEND-TEXT                                           
006150         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
006160     END-IF                                                               
006170     IF WS-PL-PMAX-NUM NOT NUMERIC                                        
006180         STRING 'Key pmax in '                                            
006190             WS-MSG-PLACE-PLANT DELIMITED BY SIZE                         
006200             ' has wrong type' DELIMITED BY SIZE                          
006210             INTO WS-ABEND-TEXT                                           
006220         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
006230     END-IF.                                                              
006240 2200-EXIT.                                                               
006250     EXIT.                                                                
006260*                                                                         
006270* ---------------------------------------------------------               
006280* 3900 - ABEND THE RUN.  EVERY VALIDATION AND BUSINESS-RULE               
006290* FAILURE IN THIS PROGRAM COMES THROUGH HERE WITH ITS                     
006300* MESSAGE ALREADY BUILT IN WS-ABEND-TEXT.                                 
006310* ---------------------------------------------------------               
006320 3900-ABEND-RUN.                                                          
006330     DISPLAY 'PLNTDSP - FATAL ERROR - ' WS-ABEND-TEXT                     
006340     MOVE 0016 TO RETURN-CODE                                             
006350     CLOSE CONTROL-FILE                                                   
006360     CLOSE PLANTS-FILE                                                    
006370     CLOSE PLAN-FILE                                                      
006380     STOP RUN.                                                            
006390 3900-EXIT.                                                               
006400     EXIT.                                                                
006410*                                                                         
006420* ---------------------------------------------------------               
006430* 4050 - WORK OUT THE CARBON MULTIPLIER ONCE PER RUN.  ADDED              
006440* GP-0455 (08/14/93).  WHEN NO CARBON RATE WAS SUPPLIED THE               
006450* FACTOR STAYS AT ZERO AND IS SIMPLY NOT APPLIED BELOW.                   
006460* ---------------------------------------------------------               
006470 4050-COMPUTE-CARBON-FACTOR.                                      GP-0455 
006480     IF WS-CARBON-SUPPLIED                                                
006490         COMPUTE WS-CARBON-FACTOR ROUNDED =                               
006500             WS-CARBON-RATE * WS-CO2-PRICE                                
006510     ELSE                                                                 
006520         MOVE ZERO TO WS-CARBON-FACTOR                                    
006530     END-IF.                                                              
006540 4050-EXIT.                                                               
006550     EXIT.                                                                
006560*                                                                         
006570* ---------------------------------------------------------               
006580* 4000 - SCORE ONE FLEET-TABLE ENTRY BY ITS PLANT TYPE AND                
006590* WORK OUT ITS EFFECTIVE MAXIMUM OUTPUT FOR THE HOUR.  AN                 
006600* UNRECOGNISED PLANT TYPE IS A FATAL SETUP ERROR.                         
006610* ---------------------------------------------------------               
006620 4000-BUILD-MERIT-ORDER.                                                  
006630     EVALUATE FT-PLANT-TYPE (IDX-FLEET)                                   
006640         WHEN 'GASFIRED'                                                  
006650             PERFORM 4100-SCORE-GASFIRED THRU 4100-EXIT                   
006660         WHEN 'TURBOJET'                                                  
006670             PERFORM 4200-SCORE-TURBOJET THRU 4200-EXIT                   
006680         WHEN 'WINDTURBINE'                                               
006690             PERFORM 4300-SCORE-WINDTURB THRU 4300-EXIT                   
006700         WHEN OTHER                                                       
006710             STRING 'Unknown power plant type '                           
006720                 FT-PLANT-TYPE (IDX-FLEET) DELIMITED BY SIZE              
006730                 INTO WS-ABEND-TEXT                                       
006740             PERFORM 3900-ABEND-RUN THRU 3900-EXIT                        
006750     END-EVALUATE.                                                        
006760 4000-EXIT.                                                               
006770     EXIT.                                                                
006780*                                                                         
006790* ---------------------------------------------------------               
006800* 4100 - GAS-FIRED MERIT SCORE.  GAS-PRICE OVER EFFICIENCY,               
006810* TIMES THE CARBON FACTOR WHEN ONE APPLIES.  A UNIT FILED                 
006820* WITH ZERO EFFICIENCY CANNOT BE SCORED - DIVISION BY ZERO                
006830* IS A FATAL SETUP ERROR, NOT A RUNTIME ABEND.                            
006840* ---------------------------------------------------------               
006850 4100-SCORE-GASFIRED.                                                     
006860     IF FT-EFFICIENCY (IDX-FLEET) = ZERO                                  
006870         STRING 'Failed to compute merit order for plant '                
006880             FT-PLANT-NAME (IDX-FLEET) DELIMITED BY SIZE                  
006890             ', efficiency is null' DELIMITED BY SIZE                     
006900             INTO WS-ABEND-TEXT                                           
006910         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
006920     END-IF                                                               
006930     COMPUTE FT-MERIT-SCORE (IDX-FLEET) ROUNDED =                         
006940         WS-GAS-PRICE / FT-EFFICIENCY (IDX-FLEET)                         
006950     IF WS-CARBON-SUPPLIED                                                
006960         COMPUTE FT-MERIT-SCORE (IDX-FLEET) ROUNDED =                     
006970             FT-MERIT-SCORE (IDX-FLEET) * WS-CARBON-FACTOR                
006980     END-IF                                                               
006990     MOVE FT-PMAX (IDX-FLEET) TO FT-EFFECTIVE-MAXP (IDX-FLEET).           
007000 4100-EXIT.                                                               
007010     EXIT.                                                                
007020*                                                                         
007030* ---------------------------------------------------------               
007040* 4200 - TURBOJET MERIT SCORE.  SAME SHAPE AS 4100 BUT ON                 
007050* KEROSINE-PRICE.                                                         
007060* ---------------------------------------------------------               
007070 4200-SCORE-TURBOJET.                                                     
007080     IF FT-EFFICIENCY (IDX-FLEET) = ZERO                                  
007090         STRING 'Failed to compute merit order for plant '                
007100             FT-PLANT-NAME (IDX-FLEET) DELIMITED BY SIZE                  
007110             ', efficiency is null' DELIMITED BY SIZE                     
007120             INTO WS-ABEND-TEXT                                           
007130         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
007140     END-IF                                                               
007150     COMPUTE FT-MERIT-SCORE (IDX-FLEET) ROUNDED =                         
007160         WS-KEROSINE-PRICE / FT-EFFICIENCY (IDX-FLEET)                    
007170     IF WS-CARBON-SUPPLIED                                                
007180         COMPUTE FT-MERIT-SCORE (IDX-FLEET) ROUNDED =                     
007190             FT-MERIT-SCORE (IDX-FLEET) * WS-CARBON-FACTOR                
007200     END-IF                                                               
007210     MOVE FT-PMAX (IDX-FLEET) TO FT-EFFECTIVE-MAXP (IDX-FLEET).           
007220 4200-EXIT.                                                               
007230     EXIT.                                                                
007240*                                                                         
007250* ---------------------------------------------------------               
007260* 4300 - WIND TURBINES ARE ALWAYS CHEAPEST AND DISPATCH                   
007270* FIRST, SO THE MERIT SCORE IS FORCED TO ZERO.  GP-0570                   
007280* (07/19/01) MOVED THE WIND PERCENTAGE OFF A HARDCODED                    
007290* CONSTANT AND ONTO WS-WIND-PCT FROM THE CONTROL RECORD.                  
007300* ---------------------------------------------------------               
007310 4300-SCORE-WINDTURB.                                             GP-0570 
007320     MOVE ZERO TO FT-MERIT-SCORE (IDX-FLEET)                              
007330     COMPUTE FT-EFFECTIVE-MAXP (IDX-FLEET) ROUNDED =                      
007340         FT-PMAX (IDX-FLEET) * WS-WIND-PCT / 100.                         
007350 4300-EXIT.                                                               
007360     EXIT.                                                                
007370*                                                                         
007380* ---------------------------------------------------------               
007390* 4500 - RESEQUENCE THE FLEET TABLE ASCENDING BY MERIT                    
007400* SCORE.  GP-0388 (02/09/90) REPLACED THE ORIGINAL EXCHANGE               
007410* SORT WITH THIS INSERTION SORT BECAUSE THE EXCHANGE SORT                 
007420* DID NOT KEEP TIED UNITS (ALL THE WIND TURBINES SCORE                    
007430* ZERO) IN THEIR ORIGINAL FILE ORDER.  INSERTION SORT ONLY                
007440* MOVES A ROW PAST ANOTHER ROW THAT SCORES STRICTLY HIGHER,               
007450* SO TIES NEVER CHANGE PLACES.                                            
007460* ---------------------------------------------------------               
007470 4500-SORT-FLEET-TABLE.                                           GP-0388 
007480     MOVE FT-PLANT-NAME (IDX-FLEET)     TO WS-HOLD-NAME                   
007490     MOVE FT-PLANT-TYPE (IDX-FLEET)     TO WS-HOLD-TYPE                   
007500     MOVE FT-EFFICIENCY (IDX-FLEET)     TO WS-HOLD-EFF                    
007510     MOVE FT-PMIN (IDX-FLEET)           TO WS-HOLD-PMIN                   
007520     MOVE FT-PMAX (IDX-FLEET)           TO WS-HOLD-PMAX                   
007530     MOVE FT-MERIT-SCORE (IDX-FLEET)    TO WS-HOLD-SCORE                  
007540     MOVE FT-EFFECTIVE-MAXP (IDX-FLEET) TO WS-HOLD-MAXP                   
007550     SET IDX-HOLD TO IDX-FLEET                                            
007560     PERFORM 4550-SHIFT-DOWN THRU 4550-EXIT                               
007570         UNTIL IDX-HOLD = 1                                               
007580         OR FT-MERIT-SCORE (IDX-HOLD - 1)                                 
007590             NOT GREATER THAN WS-HOLD-SCORE                               
007600     MOVE WS-HOLD-NAME  TO FT-PLANT-NAME (IDX-HOLD)                       
007610     MOVE WS-HOLD-TYPE  TO FT-PLANT-TYPE (IDX-HOLD)                       
007620     MOVE WS-HOLD-EFF   TO FT-EFFICIENCY (IDX-HOLD)                       
007630     MOVE WS-HOLD-PMIN  TO FT-PMIN (IDX-HOLD)                             
007640     MOVE WS-HOLD-PMAX  TO FT-PMAX (IDX-HOLD)                             
007650     MOVE WS-HOLD-SCORE TO FT-MERIT-SCORE (IDX-HOLD)                      
007660     MOVE WS-HOLD-MAXP  TO FT-EFFECTIVE-MAXP (IDX-HOLD).                  
007670 4500-EXIT.                                                               
007680     EXIT.                                                                
007690*                                                                         
007700* ---------------------------------------------------------               
007710* 4550 - SLIDE THE ROW AT IDX-HOLD MINUS 1 UP INTO IDX-HOLD               
007720* AND STEP IDX-HOLD DOWN ONE, OPENING THE GAP FOR THE HELD                
007730* ROW TO DROP INTO ONCE IT REACHES WHERE IT BELONGS.                      
007740* ---------------------------------------------------------               
007750 4550-SHIFT-DOWN.                                                 GP-0388 
007760     MOVE FT-PLANT-NAME (IDX-HOLD - 1)                                    
007770                          TO FT-PLANT-NAME (IDX-HOLD)                     
007780     MOVE FT-PLANT-TYPE (IDX-HOLD - 1)                                    
007790                          TO FT-PLANT-TYPE (IDX-HOLD)                     
007800     MOVE FT-EFFICIENCY (IDX-HOLD - 1)                                    
007810                          TO FT-EFFICIENCY (IDX-HOLD)                     
007820     MOVE FT-PMIN (IDX-HOLD - 1)                                          
007830                          TO FT-PMIN (IDX-HOLD)                           
007840     MOVE FT-PMAX (IDX-HOLD - 1)                                          
007850                          TO FT-PMAX (IDX-HOLD)                           
007860     MOVE FT-MERIT-SCORE (IDX-HOLD - 1)                                   
007870                          TO FT-MERIT-SCORE (IDX-HOLD)                    
007880     MOVE FT-EFFECTIVE-MAXP (IDX-HOLD - 1)                                
007890                          TO FT-EFFECTIVE-MAXP (IDX-HOLD)                 
007900     SET IDX-HOLD DOWN BY 1.                                              
007910 4550-EXIT.                                                               
007920     EXIT.                                                                
007930*                                                                         
007940* ---------------------------------------------------------               
007950* 5000 - LOAD DISPATCHER MAIN LOOP.  DRIVEN OVER THE MERIT-               
007960* ORDERED FLEET TABLE BY 1000-PRIMARY.  EACH PASS SIZES ONE               
007970* UNIT AGAINST WHATEVER LOAD IS STILL REMAINING AND EITHER                
007980* COMMITS IT OR HANDS OFF TO THE OVERLOAD REDISTRIBUTOR.                  
007990* ---------------------------------------------------------               
008000 5000-DISPATCH-LOAD.                                                      
008010     PERFORM 5100-COMPUTE-REMAINING THRU 5100-EXIT                        
008020     PERFORM 5500-FIND-LOAD-FOR-PLANT THRU 5500-EXIT                      
008030     IF WS-OVERLOAD = ZERO                                                
008040         PERFORM 5700-APPEND-DISPATCH-ENTRY THRU 5700-EXIT                
008050     ELSE                                                                 
008060         PERFORM 6000-HANDLE-OVERLOAD THRU 6000-EXIT                      
008070     END-IF.                                                              
008080 5000-EXIT.                                                               
008090     EXIT.                                                                
008100*                                                                         
008110* ---------------------------------------------------------               
008120* 5100 - REMAINING LOAD STILL TO BE COVERED, ROUNDED TO ONE               
008130* DECIMAL BY VIRTUE OF WS-REMAINING'S OWN PICTURE.                        
008140* ---------------------------------------------------------               
008150 5100-COMPUTE-REMAINING.                                                  
008160     COMPUTE WS-REMAINING ROUNDED =                                       
008170         WS-REQUIRED-LOAD - WS-CURRENT-LOAD.                              
008180 5100-EXIT.                                                               
008190     EXIT.                                                                
008200*                                                                         
008210* ---------------------------------------------------------               
008220* 5500 - FIND THE LOAD FOR ONE PLANT.  SETS WS-PLANT-POWER                
008230* TO THE MWH THIS UNIT SHOULD CARRY AND WS-OVERLOAD TO ANY                
008240* AMOUNT BY WHICH COMMITTING IT AT ITS MINIMUM WOULD BLOW                 
008250* PAST THE REMAINING LOAD.                                                
008260* ---------------------------------------------------------               
008270 5500-FIND-LOAD-FOR-PLANT.                                                
008280     IF WS-REMAINING = ZERO                                               
008290         MOVE ZERO TO WS-PLANT-POWER                                      
008300         MOVE ZERO TO WS-OVERLOAD                                         
008310     ELSE                                                                 
008320         IF WS-REMAINING NOT LESS THAN                                    
008330                 FT-EFFECTIVE-MAXP (IDX-FLEET)                            
008340             MOVE FT-EFFECTIVE-MAXP (IDX-FLEET)                           
008350                                     TO WS-PLANT-POWER                    
008360             MOVE ZERO TO WS-OVERLOAD                                     
008370         ELSE                                                             
008380             IF WS-REMAINING LESS THAN FT-PMIN (IDX-FLEET)                
008390                 MOVE FT-PMIN (IDX-FLEET) TO WS-PLANT-POWER               
008400                 COMPUTE WS-OVERLOAD ROUNDED =                            
008410                     FT-PMIN (IDX-FLEET) - WS-REMAINING                   
008420             ELSE                                                         
008430                 MOVE WS-REMAINING TO WS-PLANT-POWER                      
008440                 MOVE ZERO TO WS-OVERLOAD                                 
008450             END-IF                                                       
008460         END-IF                                                           
008470     END-IF.                                                              
008480 5500-EXIT.                                                               
008490     EXIT.                                                                
008500*                                                                         
008510* ---------------------------------------------------------               
008520* 5700 - COMMIT THE CURRENT PLANT TO THE DISPATCH TABLE AT                
008530* WHATEVER POWER WS-PLANT-POWER HOLDS AND ROLL THE RUNNING                
008540* TOTAL FORWARD.                                                          
008550* ---------------------------------------------------------               
008560 5700-APPEND-DISPATCH-ENTRY.                                              
008570     ADD 1 TO WS-DISPATCH-COUNT                                           
008580     SET IDX-DISP TO WS-DISPATCH-COUNT                                    
008590     MOVE FT-PLANT-NAME (IDX-FLEET) TO DT-PLANT-NAME (IDX-DISP)           
008600     MOVE WS-PLANT-POWER            TO DT-POWER (IDX-DISP)                
008610     MOVE FT-PMIN (IDX-FLEET)       TO DT-PMIN (IDX-DISP)                 
008620     PERFORM 5900-RECOMPUTE-CURRENT-LOAD THRU 5900-EXIT.                  
008630 5700-EXIT.                                                               
008640     EXIT.                                                                
008650*                                                                         
008660* ---------------------------------------------------------               
008670* 5900/5950 - RECOMPUTE WS-CURRENT-LOAD AS THE SUM OF THE                 
008680* DISPATCH TABLE.  RUN AFTER EVERY COMMIT SO 5100 ALWAYS                  
008690* SEES AN UP-TO-DATE RUNNING TOTAL, INCLUDING ANY POWER                   
008700* TAKEN AWAY FROM AN EARLIER UNIT BY 6000-HANDLE-OVERLOAD.                
008710* ---------------------------------------------------------               
008720 5900-RECOMPUTE-CURRENT-LOAD.                                             
008730     MOVE ZERO TO WS-CURRENT-LOAD                                         
008740     PERFORM 5950-ADD-DISPATCH-POWER THRU 5950-EXIT                       
008750         VARYING IDX-DISP FROM 1 BY 1                                     
008760         UNTIL IDX-DISP > WS-DISPATCH-COUNT.                              
008770 5900-EXIT.                                                               
008780     EXIT.                                                                
008790 5950-ADD-DISPATCH-POWER.                                                 
008800     ADD DT-POWER (IDX-DISP) TO WS-CURRENT-LOAD.                          
008810 5950-EXIT.                                                               
008820     EXIT.                                                                
008830*                                                                         
008840* ---------------------------------------------------------               
008850* 6000 - OVERLOAD REDISTRIBUTOR.  ENTERED WHEN THE CURRENT                
008860* PLANT'S PMIN WOULD OVERSHOOT THE REMAINING LOAD.  WE COPY               
008870* THE DISPATCH TABLE TO A HOLD TABLE, WALK BACKWARDS THROUGH              
008880* THE ALREADY-COMMITTED PLANTS SHAVING POWER OFF THE MOST                 
008890* EXPENSIVE ONES FIRST, AND EITHER KEEP THE CORRECTED TABLE               
008900* (OVERLOAD FULLY ABSORBED) OR THROW IT AWAY AND DISPATCH                 
008910* THE NEW PLANT AT ZERO (OVERLOAD NOTE 07/14/91, TDC).                    
008920* ---------------------------------------------------------               
008930 6000-HANDLE-OVERLOAD.                                            GP-0304 
008940     PERFORM 6050-COPY-DISPATCH-TO-HOLD THRU 6050-EXIT                    
008950     SET IDX-DISP TO WS-DISPATCH-COUNT                                    
008960     PERFORM 6100-REDUCE-BACKWARD THRU 6100-EXIT                          
008970         UNTIL IDX-DISP < 1 OR WS-OVERLOAD = ZERO                         
008980     IF WS-OVERLOAD = ZERO                                                
008990         PERFORM 5700-APPEND-DISPATCH-ENTRY THRU 5700-EXIT                
009000     ELSE                                                                 
009010         PERFORM 6200-RESTORE-FROM-HOLD THRU 6200-EXIT                    
009020         ADD 1 TO WS-DISPATCH-COUNT                                       
009030         SET IDX-DISP TO WS-DISPATCH-COUNT                                
009040         MOVE FT-PLANT-NAME (IDX-FLEET)                                   
009050                             TO DT-PLANT-NAME (IDX-DISP)                  
009060         MOVE ZERO           TO DT-POWER (IDX-DISP)                       
009070         MOVE FT-PMIN (IDX-FLEET) TO DT-PMIN (IDX-DISP)                   
009080         PERFORM 5900-RECOMPUTE-CURRENT-LOAD THRU 5900-EXIT               
009090     END-IF.                                                              
009100 6000-EXIT.                                                               
009110     EXIT.                                                                
009120*                                                                         
009130* ---------------------------------------------------------               
009140* 6050 - SAVE THE DISPATCH TABLE ENTRY BY ENTRY BEFORE WE                 
009150* START MUTATING IT, SO A FAILED REDISTRIBUTION CAN BE UNDONE             
009160* CLEANLY.  A GROUP MOVE OF THE WHOLE TABLE IS AVOIDED HERE               
009170* ON PURPOSE - THE TABLE IS AN OCCURS DEPENDING ON, AND THE               
009180* SHOP'S OWN COMPILER MANUAL WARNS OFF GROUP MOVES ACROSS                 
009190* VARIABLE-LENGTH TABLES (SEE CHANGE LOG, KAH 11/03/98).                  
009200* ---------------------------------------------------------               
009210 6050-COPY-DISPATCH-TO-HOLD.                                              
009220     MOVE WS-DISPATCH-COUNT TO WS-HOLD-DISPATCH-COUNT                     
009230     PERFORM 6060-COPY-ONE-ENTRY THRU 6060-EXIT                           
009240         VARYING IDX-DISP FROM 1 BY 1                                     
009250         UNTIL IDX-DISP > WS-DISPATCH-COUNT.                              
009260 6050-EXIT.                                                               
009270     EXIT.                                                                
009280 6060-COPY-ONE-ENTRY.                                                     
009290     SET IDX-HDISP TO IDX-DISP                                            
009300     MOVE DT-PLANT-NAME (IDX-DISP) TO HT-PLANT-NAME (IDX-HDISP)           
009310     MOVE DT-POWER (IDX-DISP)      TO HT-POWER (IDX-HDISP)                
009320     MOVE DT-PMIN (IDX-DISP)       TO HT-PMIN (IDX-HDISP).                
009330 6060-EXIT.                                                               
009340     EXIT.                                                                
009350*                                                                         
009360* ---------------------------------------------------------               
009370* 6100 - ONE STEP OF THE BACKWARD PASS.  SHAVES POWER OFF                 
009380* THE PLANT AT IDX-DISP (THE MOST RECENTLY COMMITTED, HENCE               
009390* MOST EXPENSIVE, PLANT NOT YET VISITED) AND STEPS THE INDEX              
009400* DOWN ONE.  THE LOOP IN 6000 STOPS AS SOON AS WS-OVERLOAD                
009410* REACHES ZERO OR THE TABLE IS EXHAUSTED.                                 
009420* ---------------------------------------------------------               
009430 6100-REDUCE-BACKWARD.                                            GP-0304 
009440     COMPUTE WS-REMAINING-POWER ROUNDED =                         GP-0604 
009450         DT-POWER (IDX-DISP) - WS-OVERLOAD                                
009460     IF WS-REMAINING-POWER NOT GREATER THAN ZERO                  GP-0604 
009470         COMPUTE WS-OVERLOAD ROUNDED = ZERO - WS-REMAINING-POWER  GP-0604 
009480         MOVE ZERO TO DT-POWER (IDX-DISP)                                 
009490     ELSE                                                                 
009500         IF WS-REMAINING-POWER NOT LESS THAN DT-PMIN (IDX-DISP)   GP-0604 
009510             MOVE WS-REMAINING-POWER TO DT-POWER (IDX-DISP)       GP-0604 
009520             MOVE ZERO TO WS-OVERLOAD                                     
009530         ELSE                                                             
009540             MOVE DT-PMIN (IDX-DISP) TO DT-POWER (IDX-DISP)               
009550             COMPUTE WS-OVERLOAD ROUNDED =                                
009560                 DT-PMIN (IDX-DISP) - WS-REMAINING-POWER          GP-0604 
009570         END-IF                                                           
009580     END-IF                                                               
009590     SET IDX-DISP DOWN BY 1.                                              
009600 6100-EXIT.                                                               
009610     EXIT.                                                                
009620*                                                                         
009630* ---------------------------------------------------------               
009640* 6200 - REDISTRIBUTION FAILED TO FULLY ABSORB THE OVERLOAD.              
009650* PUT THE ORIGINAL POWER FIGURES BACK, ENTRY BY ENTRY, SAME               
009660* REASONING AS 6050 (KAH 11/03/98).  THE NEW PLANT WILL THEN              
009670* BE APPENDED AT ZERO BY THE CALLER.                                      
009680* ---------------------------------------------------------               
009690 6200-RESTORE-FROM-HOLD.                                                  
009700     PERFORM 6250-RESTORE-ONE-ENTRY THRU 6250-EXIT                        
009710         VARYING IDX-DISP FROM 1 BY 1                                     
009720         UNTIL IDX-DISP > WS-DISPATCH-COUNT.                              
009730 6200-EXIT.                                                               
009740     EXIT.                                                                
009750 6250-RESTORE-ONE-ENTRY.                                                  
009760     SET IDX-HDISP TO IDX-DISP                                            
009770     MOVE HT-PLANT-NAME (IDX-HDISP) TO DT-PLANT-NAME (IDX-DISP)           
009780     MOVE HT-POWER (IDX-HDISP)      TO DT-POWER (IDX-DISP)                
009790     MOVE HT-PMIN (IDX-HDISP)       TO DT-PMIN (IDX-DISP).                
009800 6250-EXIT.                                                               
009810     EXIT.                                                                
009820*                                                                         
009830* ---------------------------------------------------------               
009840* 7000 - RESULT FINALIZER.  RECHECK THE DISPATCH TOTAL                    
009850* AGAINST THE REQUIRED LOAD (BELT AND BRACES - 5900 SHOULD                
009860* ALREADY AGREE) THEN WRITE ONE PLAN-FILE RECORD PER                      
009870* DISPATCH-TABLE ENTRY, IN MERIT ORDER, PLUS THE TOTALS                   
009880* TRAILER LINE.                                                           
009890* ---------------------------------------------------------               
009900 7000-FINALIZE-AND-WRITE.                                                 
009910     PERFORM 5900-RECOMPUTE-CURRENT-LOAD THRU 5900-EXIT                   
009920     IF WS-CURRENT-LOAD NOT EQUAL WS-REQUIRED-LOAD                GP-0591 
009930         MOVE WS-CURRENT-LOAD  TO WS-GOT-LOAD-EDIT                        
009940         MOVE WS-REQUIRED-LOAD TO WS-WANT-LOAD-EDIT                       
009950         STRING 'Failed to reach the required power load: '       GP-0604 
009960             WS-GOT-LOAD-EDIT DELIMITED BY SIZE                           
009970             ' MWh instead of ' DELIMITED BY SIZE                 GP-0604 
009980             WS-WANT-LOAD-EDIT DELIMITED BY SIZE                          
009990             ' MWh' DELIMITED BY SIZE                             GP-0604 
010000             INTO WS-ABEND-TEXT                                           
010010         PERFORM 3900-ABEND-RUN THRU 3900-EXIT                            
010020     END-IF                                                               
010030     PERFORM 7100-WRITE-PLAN-RECORD THRU 7100-EXIT                        
010040         VARYING IDX-DISP FROM 1 BY 1                                     
010050         UNTIL IDX-DISP > WS-DISPATCH-COUNT                               
010060     PERFORM 7800-WRITE-TRAILER-LINE THRU 7800-EXIT.                      
010070 7000-EXIT.                                                               
010080     EXIT.                                                                
010090*                                                                         
010100* ---------------------------------------------------------               
010110* 7100 - ONE PLAN-FILE RECORD.  NAME AND POWER LIFTED                     
010120* STRAIGHT FROM THE DISPATCH TABLE ENTRY AT IDX-DISP.                     
010130* ---------------------------------------------------------               
010140 7100-WRITE-PLAN-RECORD.                                                  
010150     MOVE SPACES               TO WS-PLAN-OUT-AREA                        
010160     MOVE DT-PLANT-NAME (IDX-DISP) TO WS-PLAN-OUT-NAME                    
010170     MOVE DT-POWER (IDX-DISP)      TO WS-PLAN-OUT-POWER                   
010180     WRITE PO-PLAN-REC FROM WS-PLAN-OUT-AREA.                             
010190 7100-EXIT.                                                               
010200     EXIT.                                                                
010210*                                                                         
010220* ---------------------------------------------------------               
010230* 7800 - ONE-LINE TOTALS TRAILER (PER THE 03/22/95 SETTLEMENT     GP-0605 
010240* DESK REQUEST, GP-0501 - INFORMATIONAL ONLY, NOT PART OF THE     GP-0605 
010250* PLAN-FILE CONTRACT, BUT THE DESK LIKES A QUICK EYEBALL CHECK    GP-0605 
010260* ON THE FLEET TOTAL BEFORE THEY SIGN OFF ON THE HOUR).           GP-0605 
010270* ---------------------------------------------------------               
010280 7800-WRITE-TRAILER-LINE.                                                 
010290     MOVE WS-CURRENT-LOAD TO WS-TRAILER-TOTAL-OUT                         
010300     WRITE PO-PLAN-REC FROM WS-TRAILER-LINE.                              
010310 7800-EXIT.                                                               
010320     EXIT.                                                                
